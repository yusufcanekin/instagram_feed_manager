000100*--------------------------------------------------------------*
000200*  FEEDPST  -  POST DIRECTORY TABLE                             *
000300*  HOLDS ONE ENTRY PER POST CREATED DURING THE RUN.  KEYED BY   *
000400*  FEED-POST-ID, UNIQUE ACROSS ALL AUTHORS.  FEED-POST-LIKES    *
000500*  IS A SIGNED COUNTER -- TOGGLE_LIKE/SCROLL_THROUGH_FEED MAY   *
000600*  DRIVE IT NEGATIVE AND THAT IS NOT AN ERROR CONDITION.        *
000700*--------------------------------------------------------------*
000800 01  FEED-POST-TABLE.
000900     05  FEED-POST-COUNT             PIC S9(04) COMP VALUE 0.
001000     05  FILLER                      PIC X(01) VALUE SPACE.
001100     05  FEED-POST-ENTRY OCCURS 0 TO 2000 TIMES                     FD-219
001200             DEPENDING ON FEED-POST-COUNT
001300             INDEXED BY FEED-POST-INDEX.
001400         10  FEED-POST-AUTHOR-ID          PIC X(20).
001500         10  FEED-POST-ID                 PIC X(20).
001600         10  FEED-POST-CONTENT            PIC X(20).
001700         10  FEED-POST-LIKES              PIC S9(09) COMP.
001800*--------------------------------------------------------------*
001900*  PRINTABLE VIEW OF THE LIKE COUNTER, BUILT WHEN A POST LINE   *
002000*  IS MOVED TO THE OUTPUT RECORD (SORT_POSTS/GENERATE_FEED).    *
002100*  THE DISPLAY FORM CARRIES A LEADING SIGN SO A NEGATIVE COUNT  *
002200*  DRIVEN BY SCROLLING LIKES IS SHOWN, NOT SUPPRESSED.          *
002300*--------------------------------------------------------------*
002400 01  FEED-POST-LIKES-AREA.
002500     05  FEED-POST-LIKES-NUM          PIC S9(09)
002600                                       DISPLAY SIGN LEADING.
002700     05  FEED-POST-LIKES-EDIT         PIC -(8)9.
002800     05  FEED-POST-LIKES-EDIT-R REDEFINES FEED-POST-LIKES-EDIT.
002900         10  FILLER                   PIC X(08).
003000         10  FEED-POST-LIKES-SIGN     PIC X(01).
