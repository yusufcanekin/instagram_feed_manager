000100*--------------------------------------------------------------*
000200*  FEEDUSR  -  USER DIRECTORY TABLE                             *
000300*  HOLDS ONE ENTRY PER REGISTERED USER FOR THE DURATION OF A    *
000400*  COMMAND-FILE RUN.  KEYED BY FEED-USER-ID, UNIQUE.  THE FOUR  *
000500*  INNER LISTS (FOLLOWED/OWNED/SEEN/LIKED) ARE HELD AS FIXED    *
000600*  OCCURS TABLES WITH THEIR OWN RUNNING COUNT, SINCE A RECORD   *
000700*  MAY CARRY AT MOST ONE OCCURS ... DEPENDING ON ITEM.          *
000800*--------------------------------------------------------------*
000900 01  FEED-USER-TABLE.
001000     05  FEED-USER-COUNT             PIC S9(04) COMP VALUE 0.
001100     05  FILLER                      PIC X(01) VALUE SPACE.
001200     05  FEED-USER-ENTRY OCCURS 0 TO 200 TIMES
001300             DEPENDING ON FEED-USER-COUNT
001400             INDEXED BY FEED-USER-INDEX.
001500         10  FEED-USER-ID                PIC X(20).
001600         10  FEED-USER-FOLLOWED.
001700             15  FEED-FOLLOWED-COUNT      PIC S9(03) COMP
001800                                           VALUE 0.
001900             15  FEED-FOLLOWED-ID
002000                     OCCURS 50 TIMES
002100                     INDEXED BY FEED-FOLLOWED-INDEX
002200                                           PIC X(20).
002300             15  FILLER                   PIC X(01) VALUE SPACE.
002400         10  FEED-USER-OWNED.
002500             15  FEED-OWNED-COUNT         PIC S9(03) COMP
002600                                           VALUE 0.
002700             15  FEED-OWNED-POST-ID
002800                     OCCURS 100 TIMES
002900                     INDEXED BY FEED-OWNED-INDEX
003000                                           PIC X(20).
003100             15  FILLER                   PIC X(01) VALUE SPACE.
003200         10  FEED-USER-SEEN.
003300             15  FEED-SEEN-COUNT          PIC S9(04) COMP
003400                                           VALUE 0.
003500             15  FEED-SEEN-POST-ID
003600                     OCCURS 200 TIMES
003700                     INDEXED BY FEED-SEEN-INDEX
003800                                           PIC X(20).
003900             15  FILLER                   PIC X(01) VALUE SPACE.
004000         10  FEED-USER-LIKED.
004100             15  FEED-LIKED-COUNT         PIC S9(04) COMP
004200                                           VALUE 0.
004300             15  FEED-LIKED-POST-ID
004400                     OCCURS 200 TIMES
004500                     INDEXED BY FEED-LIKED-INDEX
004600                                           PIC X(20).
004700             15  FILLER                   PIC X(01) VALUE SPACE.
004800*--------------------------------------------------------------*
004900*  ALTERNATE VIEW OF A SINGLE ENTRY, USED BY THE FOLLOW/UNFOLLOW*
005000*  PARAGRAPHS WHEN COPYING ONE USER'S KEY ALONE OUT OF THE      *
005100*  TABLE FOR A SEARCH ARGUMENT WITHOUT DISTURBING THE FORM.     *
005200*--------------------------------------------------------------*
005300 01  FEED-USER-KEY-AREA.
005400     05  FEED-USER-KEY-ID             PIC X(20).
005500     05  FEED-USER-KEY-ID-R REDEFINES FEED-USER-KEY-ID.
005600         10  FEED-USER-KEY-ID-CHAR1   PIC X(01).
005700         10  FILLER                   PIC X(19).
