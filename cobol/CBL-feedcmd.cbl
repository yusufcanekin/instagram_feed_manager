000100*===============================================================*         
000200* PROGRAM NAME:    FEEDCMD                                                
000300* ORIGINAL AUTHOR: R. HOLLOWAY                                            
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 03/14/87 R. HOLLOWAY    CREATED - BATCH COMMAND PROCESSOR FOR           
000900*                         FEED PILOT, REQ FD-104. READS CMDIN,            
001000*                         SUPPORTS CREATE_USER/FOLLOW_USER/               
001100*                         CREATE_POST ONLY.                               
001200* 11/09/87 R. HOLLOWAY    ADDED UNFOLLOW_USER, SEE_POST (FD-118).         
001300* 06/01/88 T. OKONKWO     ADDED TOGGLE_LIKE AND THE POST                  
001400*                         DIRECTORY LIKE COUNTER (FD-131).                
001500* 02/22/89 T. OKONKWO     ADDED SEE_ALL_POSTS_FROM_USER (FD-139).         
001600* 08/15/90 R. HOLLOWAY    ADDED GENERATE_FEED AND THE RANKING             
001700*                         CALL TO FEEDRANK (FD-151).                      
001800* 04/03/91 T. OKONKWO     ADDED SORT_POSTS (FD-158).                      
001900* 07/19/92 S. MARR        ADDED SCROLL_THROUGH_FEED (FD-166).             
002000* 01/11/94 S. MARR        WIDENED TOKEN TABLE, WAS TRUNCATING             
002100*                         SCROLL FLAG LISTS OVER 40 TOKENS                
002200*                         (FD-174).                                       
002300* 09/30/96 P. DELACRUZ    FIXED UNFOLLOW_USER COMPACTION - LEFT           
002400*                         TRAILING DUPLICATE ENTRY (FD-181).              
002500* 12/02/98 P. DELACRUZ    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN          
002600*                         THIS PROGRAM, NO CHANGE REQUIRED                
002700*                         (FD-190).                                       
002800* 03/17/99 P. DELACRUZ    CONFIRMED UNAFFECTED BY SYSTEM DATE             
002900*                         ROLLOVER TESTING (FD-190A).                     
003000* 05/08/00 J. ABERNETHY   TOGGLE_LIKE NO LONGER FLOORS LIKE               
003100*                         COUNT AT ZERO, PER REVISED BUSINESS             
003200*                         RULE FD-203.                                    
003300* 11/14/01 J. ABERNETHY   SCROLL_THROUGH_FEED LIKE ACTION NOW             
003400*                         UNCONDITIONAL, MATCHES FEED MODULE              
003500*                         BEHAVIOR (FD-211).                              
003600* 06/25/03 J. ABERNETHY   RAISED POST DIRECTORY CAPACITY TO 2000          
003700*                         ENTRIES FOR YEAR-END VOLUME (FD-219).           
003800* 09/12/05 K. FENWICK     FIXED 9400-TRIM-LIKES-TO-TEXT - UNSTRING        
003900*                         NEVER POPULATED THE LIKES FIELD ON              
004000*                         GENERATE_FEED/SORT_POSTS OUTPUT                 
004100*                         (FD-226).                                       
004200* 09/14/05 K. FENWICK     FIXED 9300-CONVERT-TOKEN-TO-NUMBER -            
004300*                         SAME-LENGTH JUSTIFIED RIGHT NEVER               
004400*                         RIGHT-JUSTIFIED THE TOKEN, CORRUPTING           
004500*                         GENERATE_FEED/SCROLL_THROUGH_FEED               
004600*                         COUNT ARGUMENTS (FD-229).  RECAST               
004700*                         2020-DISPATCH-COMMAND AND 2120-FOLLOW-          
004800*                         USER AS PERFORM...THRU...EXIT RANGES            
004900*                         WITH GO TO BAIL-OUT, PER STANDARD               
005000*                         SHOP PRACTICE ON VALIDATION CHAINS.             
005100*===============================================================*         
005200 IDENTIFICATION DIVISION.                                                 
005300 PROGRAM-ID.    FEEDCMD.                                                  
005400* AUTHOR.        R. HOLLOWAY.                                             
005500* INSTALLATION.  MORONS LOSERS AND BIMBOS LP.                             
005600* DATE-WRITTEN.  03/14/87.                                                
005700* DATE-COMPILED.                                                          
005800* SECURITY.      NON-CONFIDENTIAL.                                        
005900*===============================================================*         
006000 ENVIRONMENT DIVISION.                                                    
006100*---------------------------------------------------------------*         
006200 CONFIGURATION SECTION.                                                   
006300*---------------------------------------------------------------*         
006400 SOURCE-COMPUTER. IBM-3096.                                               
006500 OBJECT-COMPUTER. IBM-3096.                                               
006600 SPECIAL-NAMES.                                                           
006700     C01 IS TOP-OF-FORM                                                   
006800     CLASS FEED-DIGIT-CLASS IS '0' THRU '9'                               
006900     UPSI-0 ON STATUS IS FEED-TRACE-ON                                    
007000            OFF STATUS IS FEED-TRACE-OFF.                                 
007100*---------------------------------------------------------------*         
007200 INPUT-OUTPUT SECTION.                                                    
007300*---------------------------------------------------------------*         
007400 FILE-CONTROL.                                                            
007500     SELECT CMDIN-FILE ASSIGN TO CMDIN                                    
007600       ORGANIZATION IS SEQUENTIAL                                         
007700       FILE STATUS  IS CMDIN-STATUS.                                      
007800*                                                                         
007900     SELECT CMDOUT-FILE ASSIGN TO CMDOUT                                  
008000       ORGANIZATION IS SEQUENTIAL                                         
008100       FILE STATUS  IS CMDOUT-STATUS.                                     
008200*===============================================================*         
008300 DATA DIVISION.                                                           
008400*---------------------------------------------------------------*         
008500 FILE SECTION.                                                            
008600*---------------------------------------------------------------*         
008700 FD  CMDIN-FILE                                                           
008800      RECORDING MODE F.                                                   
008900 01  CMDIN-RECORD                    PIC X(600).                          
009000*---------------------------------------------------------------*         
009100 FD  CMDOUT-FILE                                                          
009200      RECORDING MODE F.                                                   
009300 01  CMDOUT-RECORD                   PIC X(80).                           
009400*---------------------------------------------------------------*         
009500 WORKING-STORAGE SECTION.                                                 
009600*---------------------------------------------------------------*         
009700 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
009800     05  CMDIN-STATUS                PIC X(02) VALUE '00'.                
009900         88  CMDIN-OK                           VALUE '00'.               
010000         88  CMDIN-EOF                          VALUE '10'.               
010100     05  CMDOUT-STATUS               PIC X(02) VALUE '00'.                
010200         88  CMDOUT-OK                          VALUE '00'.               
010300     05  WS-EOF-SW                   PIC X     VALUE 'N'.                 
010400         88  WS-EOF                             VALUE 'Y'.                
010500     05  WS-CMD-VALID-SW             PIC X     VALUE 'Y'.                 
010600         88  WS-CMD-VALID                       VALUE 'Y'.                
010700         88  WS-CMD-INVALID                     VALUE 'N'.                
010800     05  WS-FOUND-SW                 PIC X     VALUE 'N'.                 
010900         88  WS-FOUND                           VALUE 'Y'.                
011000     05  WS-POST-FOUND-SW            PIC X     VALUE 'N'.                 
011100         88  WS-POST-FOUND                      VALUE 'Y'.                
011200     05  WS-LIST-FOUND-SW            PIC X     VALUE 'N'.                 
011300         88  WS-LIST-FOUND                      VALUE 'Y'.                
011400     05  FILLER                      PIC X(01) VALUE SPACE.               
011500*---------------------------------------------------------------*         
011600* WS-SCAN-IDX AND WS-UNSTRING-PTR ARE SCRATCH POINTERS ONLY,     *        
011700* NOT PART OF ANY RECORD, SO THEY STAND ALONE AT THE 77 LEVEL    *        
011800* RATHER THAN HANGING OFF THE SUBSCRIPT GROUP BELOW (FD-226).    *        
011900*---------------------------------------------------------------*         
012000 77  WS-SCAN-IDX                     PIC S9(04) COMP VALUE 0.       FD-226
012100 77  WS-UNSTRING-PTR                 PIC S9(04) COMP VALUE 0.             
012200*---------------------------------------------------------------*         
012300 01  WS-SUBSCRIPTS.                                                       
012400     05  WS-FOUND-IDX                PIC S9(04) COMP VALUE 0.             
012500     05  WS-POST-IDX                 PIC S9(04) COMP VALUE 0.             
012600     05  WS-IDX-1                    PIC S9(04) COMP VALUE 0.             
012700     05  WS-IDX-2                    PIC S9(04) COMP VALUE 0.             
012800     05  WS-IDX-3                    PIC S9(04) COMP VALUE 0.             
012900     05  WS-REMOVE-IDX               PIC S9(04) COMP VALUE 0.             
013000     05  WS-COMMAND-LENGTH           PIC S9(04) COMP VALUE 0.             
013100     05  WS-TOKEN-COUNT              PIC S9(04) COMP VALUE 0.             
013200     05  WS-FEED-SIZE                PIC S9(04) COMP VALUE 0.             
013300     05  WS-EXPECT-COUNT             PIC S9(04) COMP VALUE 0.             
013400     05  WS-FLAG-COUNT               PIC S9(04) COMP VALUE 0.             
013500     05  WS-EMIT-COUNT               PIC S9(04) COMP VALUE 0.             
013600     05  WS-CONSUMED-COUNT           PIC S9(04) COMP VALUE 0.             
013700     05  FILLER                      PIC X(01) VALUE SPACE.               
013800*---------------------------------------------------------------*         
013900 01  WS-COMMAND-AREA.                                                     
014000     05  WS-SEARCH-KEY               PIC X(20) VALUE SPACE.               
014100     05  WS-LOOKUP-ID                PIC X(20) VALUE SPACE.               
014200     05  WS-LOOKUP-ID-2              PIC X(20) VALUE SPACE.               
014300     05  WS-LOOKUP-POST-ID           PIC X(20) VALUE SPACE.               
014400     05  WS-POST-CONTENT             PIC X(20) VALUE SPACE.               
014500     05  WS-OUT-LINE                 PIC X(80) VALUE SPACE.               
014600     05  WS-LIKES-TEXT               PIC X(10) VALUE SPACE.               
014700     05  WS-COMMAND-LINE             PIC X(600) VALUE SPACE.              
014800     05  FILLER                      PIC X(01) VALUE SPACE.               
014900*---------------------------------------------------------------*         
015000 01  WS-TOKEN-TABLE-AREA.                                                 
015100     05  FILLER                      PIC X(01) VALUE SPACE.               
015200     05  WS-TOKEN-TABLE OCCURS 0 TO 160 TIMES                       FD-174
015300             DEPENDING ON WS-TOKEN-COUNT                                  
015400             INDEXED BY WS-TOKEN-INDEX                                    
015500                                      PIC X(24).                          
015600*---------------------------------------------------------------*         
015700 01  WS-NUMERIC-CONVERT.                                                  
015800     05  WS-CONVERT-SOURCE           PIC X(08) VALUE SPACE.               
015900     05  WS-CONVERT-ALPHA            PIC X(08) VALUE SPACE.               
016000     05  WS-CONVERT-START            PIC S9(04) COMP VALUE 0.             
016100     05  WS-CONVERT-NUM              PIC 9(08) VALUE 0.                   
016200     05  FILLER                      PIC X(01) VALUE SPACE.               
016300*---------------------------------------------------------------*         
016400     COPY FEEDUSR.                                                        
016500*---------------------------------------------------------------*         
016600     COPY FEEDPST.                                                        
016700*---------------------------------------------------------------*         
016800     COPY FEEDCAN.                                                        
016900*===============================================================*         
017000 PROCEDURE DIVISION.                                                      
017100*---------------------------------------------------------------*         
017200 0000-MAIN-PROCESSING.                                                    
017300*---------------------------------------------------------------*         
017400     PERFORM 1000-OPEN-FILES.                                             
017500     PERFORM 8000-READ-COMMAND-LINE.                                      
017600     PERFORM 2000-PROCESS-COMMAND-FILE                                    
017700         UNTIL WS-EOF.                                                    
017800     PERFORM 3000-CLOSE-FILES.                                            
017900     GOBACK.                                                              
018000*---------------------------------------------------------------*         
018100 1000-OPEN-FILES.                                                         
018200*---------------------------------------------------------------*         
018300     OPEN INPUT  CMDIN-FILE                                               
018400          OUTPUT CMDOUT-FILE.                                             
018500     MOVE 0 TO FEED-USER-COUNT.                                           
018600     MOVE 0 TO FEED-POST-COUNT.                                           
018700*---------------------------------------------------------------*         
018800 2000-PROCESS-COMMAND-FILE.                                               
018900*---------------------------------------------------------------*         
019000     PERFORM 2010-SPLIT-COMMAND-LINE.                                     
019100     PERFORM 2020-DISPATCH-COMMAND                                        
019200         THRU 2020-DISPATCH-COMMAND-EXIT.                                 
019300     PERFORM 8000-READ-COMMAND-LINE.                                      
019400*---------------------------------------------------------------*         
019500 2010-SPLIT-COMMAND-LINE.                                                 
019600*---------------------------------------------------------------*         
019700     PERFORM 2011-BACKSCAN-STEP                                           
019800         VARYING WS-SCAN-IDX FROM LENGTH OF WS-COMMAND-LINE               
019900             BY -1                                                        
020000         UNTIL WS-SCAN-IDX < 1                                            
020100            OR WS-COMMAND-LINE(WS-SCAN-IDX:1) NOT = SPACE.                
020200     MOVE WS-SCAN-IDX TO WS-COMMAND-LENGTH.                               
020300     MOVE 1 TO WS-UNSTRING-PTR.                                           
020400     MOVE 0 TO WS-TOKEN-COUNT.                                            
020500     IF WS-COMMAND-LENGTH > 0                                             
020600         PERFORM 2012-EXTRACT-ONE-TOKEN                                   
020700             UNTIL WS-UNSTRING-PTR > WS-COMMAND-LENGTH                    
020800     END-IF.                                                              
020900*---------------------------------------------------------------*         
021000 2011-BACKSCAN-STEP.                                                      
021100*---------------------------------------------------------------*         
021200     CONTINUE.                                                            
021300*---------------------------------------------------------------*         
021400 2012-EXTRACT-ONE-TOKEN.                                                  
021500*---------------------------------------------------------------*         
021600     ADD 1 TO WS-TOKEN-COUNT.                                             
021700     UNSTRING WS-COMMAND-LINE DELIMITED BY ALL SPACE                      
021800         INTO WS-TOKEN-TABLE(WS-TOKEN-COUNT)                              
021900         WITH POINTER WS-UNSTRING-PTR.                                    
022000*---------------------------------------------------------------*         
022100 2020-DISPATCH-COMMAND.                                                   
022200*---------------------------------------------------------------*         
022300     IF WS-TOKEN-COUNT = 0                                                
022400         GO TO 2020-DISPATCH-COMMAND-EXIT                                 
022500     END-IF.                                                              
022600     EVALUATE WS-TOKEN-TABLE(1)                                           
022700         WHEN 'CREATE_USER'                                               
022800             PERFORM 2110-CREATE-USER                                     
022900         WHEN 'FOLLOW_USER'                                               
023000             PERFORM 2120-FOLLOW-USER THRU 2120-FOLLOW-USER-EXIT          
023100         WHEN 'UNFOLLOW_USER'                                             
023200             PERFORM 2130-UNFOLLOW-USER                                   
023300         WHEN 'CREATE_POST'                                               
023400             PERFORM 2140-CREATE-POST                                     
023500         WHEN 'SEE_POST'                                                  
023600             PERFORM 2150-SEE-POST                                        
023700         WHEN 'SEE_ALL_POSTS_FROM_USER'                                   
023800             PERFORM 2160-SEE-ALL-POSTS-FROM-USER                         
023900         WHEN 'TOGGLE_LIKE'                                               
024000             PERFORM 2170-TOGGLE-LIKE                                     
024100         WHEN 'GENERATE_FEED'                                             
024200             PERFORM 2180-GENERATE-FEED                                   
024300         WHEN 'SCROLL_THROUGH_FEED'                                       
024400             PERFORM 2190-SCROLL-THROUGH-FEED                             
024500         WHEN 'SORT_POSTS'                                                
024600             PERFORM 2195-SORT-POSTS                                      
024700         WHEN OTHER                                                       
024800             CONTINUE                                                     
024900     END-EVALUATE.                                                        
025000*---------------------------------------------------------------*         
025100 2020-DISPATCH-COMMAND-EXIT.                                        FD-229
025200*---------------------------------------------------------------*         
025300     EXIT.                                                                
025400*---------------------------------------------------------------*         
025500 2110-CREATE-USER.                                                  FD-104
025600*---------------------------------------------------------------*         
025700     MOVE WS-TOKEN-TABLE(2) TO WS-LOOKUP-ID.                              
025800     MOVE WS-LOOKUP-ID      TO WS-SEARCH-KEY.                             
025900     PERFORM 7100-FIND-USER.                                              
026000     IF WS-FOUND                                                          
026100         MOVE 'Some error occurred in create_user.'                       
026200             TO WS-OUT-LINE                                               
026300     ELSE                                                                 
026400         PERFORM 7110-INSERT-USER                                         
026500         STRING 'Created user with Id ' DELIMITED BY SIZE                 
026600                WS-LOOKUP-ID            DELIMITED BY SPACE                
026700                '.'                     DELIMITED BY SIZE                 
026800             INTO WS-OUT-LINE                                             
026900     END-IF.                                                              
027000     PERFORM 9100-WRITE-OUT-LINE.                                         
027100*---------------------------------------------------------------*         
027200* 09/14/05 K. FENWICK     RECAST AS A NUMBERED VALIDATION CHAIN           
027300*                         WITH GO TO BAIL-OUT ON THE FIRST FAILED         
027400*                         CHECK, RATHER THAN A CASCADE OF IF              
027500*                         WS-CMD-VALID GUARDS (FD-229).                   
027600*---------------------------------------------------------------*         
027700 2120-FOLLOW-USER.                                                  FD-229
027800*---------------------------------------------------------------*         
027900     MOVE WS-TOKEN-TABLE(2) TO WS-LOOKUP-ID.                              
028000     MOVE WS-TOKEN-TABLE(3) TO WS-LOOKUP-ID-2.                            
028100     IF WS-LOOKUP-ID = WS-LOOKUP-ID-2                                     
028200         GO TO 2120-FOLLOW-USER-FAIL                                      
028300     END-IF.                                                              
028400*---------------------------------------------------------------*         
028500 2121-FOLLOW-USER-CHECK-FIRST.                                            
028600*---------------------------------------------------------------*         
028700     MOVE WS-LOOKUP-ID TO WS-SEARCH-KEY.                                  
028800     PERFORM 7100-FIND-USER.                                              
028900     IF NOT WS-FOUND                                                      
029000         GO TO 2120-FOLLOW-USER-FAIL                                      
029100     END-IF.                                                              
029200     MOVE WS-FOUND-IDX TO WS-IDX-1.                                       
029300*---------------------------------------------------------------*         
029400 2122-FOLLOW-USER-CHECK-SECOND.                                           
029500*---------------------------------------------------------------*         
029600     MOVE WS-LOOKUP-ID-2 TO WS-SEARCH-KEY.                                
029700     PERFORM 7100-FIND-USER.                                              
029800     IF NOT WS-FOUND                                                      
029900         GO TO 2120-FOLLOW-USER-FAIL                                      
030000     END-IF.                                                              
030100     MOVE WS-FOUND-IDX TO WS-IDX-2.                                       
030200*---------------------------------------------------------------*         
030300 2123-FOLLOW-USER-CHECK-DUP.                                              
030400*---------------------------------------------------------------*         
030500     PERFORM 7300-FOLLOWED-CONTAINS.                                      
030600     IF WS-LIST-FOUND                                                     
030700         GO TO 2120-FOLLOW-USER-FAIL                                      
030800     END-IF.                                                              
030900*---------------------------------------------------------------*         
031000 2124-FOLLOW-USER-APPLY.                                                  
031100*---------------------------------------------------------------*         
031200     PERFORM 7310-FOLLOWED-ADD.                                           
031300     STRING WS-LOOKUP-ID   DELIMITED BY SPACE                             
031400            ' followed '   DELIMITED BY SIZE                              
031500            WS-LOOKUP-ID-2 DELIMITED BY SPACE                             
031600            '.'            DELIMITED BY SIZE                              
031700         INTO WS-OUT-LINE.                                                
031800     GO TO 2120-FOLLOW-USER-WRITE.                                        
031900*---------------------------------------------------------------*         
032000 2120-FOLLOW-USER-FAIL.                                                   
032100*---------------------------------------------------------------*         
032200     MOVE 'Some error occurred in follow_user.'                           
032300         TO WS-OUT-LINE.                                                  
032400*---------------------------------------------------------------*         
032500 2120-FOLLOW-USER-WRITE.                                                  
032600*---------------------------------------------------------------*         
032700     PERFORM 9100-WRITE-OUT-LINE.                                         
032800*---------------------------------------------------------------*         
032900 2120-FOLLOW-USER-EXIT.                                             FD-229
033000*---------------------------------------------------------------*         
033100     EXIT.                                                                
033200*---------------------------------------------------------------*         
033300 2130-UNFOLLOW-USER.                                                FD-118
033400*---------------------------------------------------------------*         
033500     MOVE WS-TOKEN-TABLE(2) TO WS-LOOKUP-ID.                              
033600     MOVE WS-TOKEN-TABLE(3) TO WS-LOOKUP-ID-2.                            
033700     MOVE 'Y' TO WS-CMD-VALID-SW.                                         
033800     IF WS-LOOKUP-ID = WS-LOOKUP-ID-2                                     
033900         MOVE 'N' TO WS-CMD-VALID-SW                                      
034000     END-IF.                                                              
034100     IF WS-CMD-VALID                                                      
034200         MOVE WS-LOOKUP-ID TO WS-SEARCH-KEY                               
034300         PERFORM 7100-FIND-USER                                           
034400         IF WS-FOUND                                                      
034500             MOVE WS-FOUND-IDX TO WS-IDX-1                                
034600         ELSE                                                             
034700             MOVE 'N' TO WS-CMD-VALID-SW                                  
034800         END-IF                                                           
034900     END-IF.                                                              
035000     IF WS-CMD-VALID                                                      
035100         MOVE WS-LOOKUP-ID-2 TO WS-SEARCH-KEY                             
035200         PERFORM 7100-FIND-USER                                           
035300         IF WS-FOUND                                                      
035400             MOVE WS-FOUND-IDX TO WS-IDX-2                                
035500         ELSE                                                             
035600             MOVE 'N' TO WS-CMD-VALID-SW                                  
035700         END-IF                                                           
035800     END-IF.                                                              
035900     IF WS-CMD-VALID                                                      
036000         PERFORM 7300-FOLLOWED-CONTAINS                                   
036100         IF NOT WS-LIST-FOUND                                             
036200             MOVE 'N' TO WS-CMD-VALID-SW                                  
036300         END-IF                                                           
036400     END-IF.                                                              
036500     IF WS-CMD-VALID                                                      
036600         PERFORM 7320-FOLLOWED-REMOVE                                     
036700         STRING WS-LOOKUP-ID   DELIMITED BY SPACE                         
036800                ' unfollowed ' DELIMITED BY SIZE                          
036900                WS-LOOKUP-ID-2 DELIMITED BY SPACE                         
037000                '.'            DELIMITED BY SIZE                          
037100             INTO WS-OUT-LINE                                             
037200     ELSE                                                                 
037300         MOVE 'Some error occurred in unfollow_user.'                     
037400             TO WS-OUT-LINE                                               
037500     END-IF.                                                              
037600     PERFORM 9100-WRITE-OUT-LINE.                                         
037700*---------------------------------------------------------------*         
037800 2140-CREATE-POST.                                                  FD-104
037900*---------------------------------------------------------------*         
038000     MOVE WS-TOKEN-TABLE(2) TO WS-LOOKUP-ID.                              
038100     MOVE WS-TOKEN-TABLE(3) TO WS-LOOKUP-POST-ID.                         
038200     MOVE WS-TOKEN-TABLE(4) TO WS-POST-CONTENT.                           
038300     MOVE 'Y' TO WS-CMD-VALID-SW.                                         
038400     MOVE WS-LOOKUP-ID TO WS-SEARCH-KEY.                                  
038500     PERFORM 7100-FIND-USER.                                              
038600     IF WS-FOUND                                                          
038700         MOVE WS-FOUND-IDX TO WS-IDX-1                                    
038800     ELSE                                                                 
038900         MOVE 'N' TO WS-CMD-VALID-SW                                      
039000     END-IF.                                                              
039100     IF WS-CMD-VALID                                                      
039200         MOVE WS-LOOKUP-POST-ID TO WS-SEARCH-KEY                          
039300         PERFORM 7200-FIND-POST                                           
039400         IF WS-POST-FOUND                                                 
039500             MOVE 'N' TO WS-CMD-VALID-SW                                  
039600         END-IF                                                           
039700     END-IF.                                                              
039800     IF WS-CMD-VALID                                                      
039900         PERFORM 7210-INSERT-POST                                         
040000         PERFORM 7380-OWNED-ADD                                           
040100         STRING WS-LOOKUP-ID      DELIMITED BY SPACE                      
040200                ' created a post with Id ' DELIMITED BY SIZE              
040300                WS-LOOKUP-POST-ID DELIMITED BY SPACE                      
040400                '.'               DELIMITED BY SIZE                       
040500             INTO WS-OUT-LINE                                             
040600     ELSE                                                                 
040700         MOVE 'Some error occurred in create_post.'                       
040800             TO WS-OUT-LINE                                               
040900     END-IF.                                                              
041000     PERFORM 9100-WRITE-OUT-LINE.                                         
041100*---------------------------------------------------------------*         
041200 2150-SEE-POST.                                                     FD-118
041300*---------------------------------------------------------------*         
041400     MOVE WS-TOKEN-TABLE(2) TO WS-LOOKUP-ID.                              
041500     MOVE WS-TOKEN-TABLE(3) TO WS-LOOKUP-POST-ID.                         
041600     MOVE 'Y' TO WS-CMD-VALID-SW.                                         
041700     MOVE WS-LOOKUP-ID TO WS-SEARCH-KEY.                                  
041800     PERFORM 7100-FIND-USER.                                              
041900     IF WS-FOUND                                                          
042000         MOVE WS-FOUND-IDX TO WS-IDX-1                                    
042100     ELSE                                                                 
042200         MOVE 'N' TO WS-CMD-VALID-SW                                      
042300     END-IF.                                                              
042400     IF WS-CMD-VALID                                                      
042500         MOVE WS-LOOKUP-POST-ID TO WS-SEARCH-KEY                          
042600         PERFORM 7200-FIND-POST                                           
042700         IF NOT WS-POST-FOUND                                             
042800             MOVE 'N' TO WS-CMD-VALID-SW                                  
042900         END-IF                                                           
043000     END-IF.                                                              
043100     IF WS-CMD-VALID                                                      
043200         PERFORM 7340-SEEN-ADD-IF-ABSENT                                  
043300         STRING WS-LOOKUP-ID        DELIMITED BY SPACE                    
043400                ' saw '              DELIMITED BY SIZE                    
043500                WS-LOOKUP-POST-ID    DELIMITED BY SPACE                   
043600                '.'                  DELIMITED BY SIZE                    
043700             INTO WS-OUT-LINE                                             
043800     ELSE                                                                 
043900         MOVE 'Some error occurred in see_post.'                          
044000             TO WS-OUT-LINE                                               
044100     END-IF.                                                              
044200     PERFORM 9100-WRITE-OUT-LINE.                                         
044300*---------------------------------------------------------------*         
044400 2160-SEE-ALL-POSTS-FROM-USER.                                      FD-139
044500*---------------------------------------------------------------*         
044600     MOVE WS-TOKEN-TABLE(2) TO WS-LOOKUP-ID.                              
044700     MOVE WS-TOKEN-TABLE(3) TO WS-LOOKUP-ID-2.                            
044800     MOVE 'Y' TO WS-CMD-VALID-SW.                                         
044900     MOVE WS-LOOKUP-ID TO WS-SEARCH-KEY.                                  
045000     PERFORM 7100-FIND-USER.                                              
045100     IF WS-FOUND                                                          
045200         MOVE WS-FOUND-IDX TO WS-IDX-1                                    
045300     ELSE                                                                 
045400         MOVE 'N' TO WS-CMD-VALID-SW                                      
045500     END-IF.                                                              
045600     IF WS-CMD-VALID                                                      
045700         MOVE WS-LOOKUP-ID-2 TO WS-SEARCH-KEY                             
045800         PERFORM 7100-FIND-USER                                           
045900         IF WS-FOUND                                                      
046000             MOVE WS-FOUND-IDX TO WS-IDX-2                                
046100         ELSE                                                             
046200             MOVE 'N' TO WS-CMD-VALID-SW                                  
046300         END-IF                                                           
046400     END-IF.                                                              
046500     IF WS-CMD-VALID                                                      
046600         PERFORM 7161-MARK-ONE-OWNED-SEEN                                 
046700             VARYING FEED-OWNED-INDEX FROM 1 BY 1                         
046800             UNTIL FEED-OWNED-INDEX > FEED-OWNED-COUNT(WS-IDX-2)          
046900         STRING WS-LOOKUP-ID     DELIMITED BY SPACE                       
047000                ' saw all posts of ' DELIMITED BY SIZE                    
047100                WS-LOOKUP-ID-2   DELIMITED BY SPACE                       
047200                '.'              DELIMITED BY SIZE                        
047300             INTO WS-OUT-LINE                                             
047400     ELSE                                                                 
047500         MOVE 'Some error occurred in see_all_posts_from_user.'           
047600             TO WS-OUT-LINE                                               
047700     END-IF.                                                              
047800     PERFORM 9100-WRITE-OUT-LINE.                                         
047900*---------------------------------------------------------------*         
048000 7161-MARK-ONE-OWNED-SEEN.                                                
048100*---------------------------------------------------------------*         
048200     MOVE FEED-OWNED-POST-ID(WS-IDX-2 FEED-OWNED-INDEX)                   
048300         TO WS-LOOKUP-POST-ID.                                            
048400     PERFORM 7340-SEEN-ADD-IF-ABSENT.                                     
048500*---------------------------------------------------------------*         
048600 2170-TOGGLE-LIKE.                                                  FD-131
048700*---------------------------------------------------------------*         
048800     MOVE WS-TOKEN-TABLE(2) TO WS-LOOKUP-ID.                              
048900     MOVE WS-TOKEN-TABLE(3) TO WS-LOOKUP-POST-ID.                         
049000     MOVE 'Y' TO WS-CMD-VALID-SW.                                         
049100     MOVE WS-LOOKUP-ID TO WS-SEARCH-KEY.                                  
049200     PERFORM 7100-FIND-USER.                                              
049300     IF WS-FOUND                                                          
049400         MOVE WS-FOUND-IDX TO WS-IDX-1                                    
049500     ELSE                                                                 
049600         MOVE 'N' TO WS-CMD-VALID-SW                                      
049700     END-IF.                                                              
049800     IF WS-CMD-VALID                                                      
049900         MOVE WS-LOOKUP-POST-ID TO WS-SEARCH-KEY                          
050000         PERFORM 7200-FIND-POST                                           
050100         IF WS-POST-FOUND                                                 
050200             MOVE WS-POST-IDX TO WS-IDX-2                                 
050300         ELSE                                                             
050400             MOVE 'N' TO WS-CMD-VALID-SW                                  
050500         END-IF                                                           
050600     END-IF.                                                              
050700     IF WS-CMD-VALID                                                      
050800         PERFORM 7350-LIKED-CONTAINS                                      
050900         IF WS-LIST-FOUND                                                 
051000             PERFORM 7370-LIKED-REMOVE                                    
051100             SUBTRACT 1 FROM FEED-POST-LIKES(WS-IDX-2)              FD-203
051200             STRING WS-LOOKUP-ID     DELIMITED BY SPACE                   
051300                    ' unliked '       DELIMITED BY SIZE                   
051400                    WS-LOOKUP-POST-ID DELIMITED BY SPACE                  
051500                    '.'               DELIMITED BY SIZE                   
051600                 INTO WS-OUT-LINE                                         
051700         ELSE                                                             
051800             PERFORM 7360-LIKED-ADD                                 FD-211
051900             ADD 1 TO FEED-POST-LIKES(WS-IDX-2)                           
052000             PERFORM 7340-SEEN-ADD-IF-ABSENT                              
052100             STRING WS-LOOKUP-ID     DELIMITED BY SPACE                   
052200                    ' liked '         DELIMITED BY SIZE                   
052300                    WS-LOOKUP-POST-ID DELIMITED BY SPACE                  
052400                    '.'               DELIMITED BY SIZE                   
052500                 INTO WS-OUT-LINE                                         
052600         END-IF                                                           
052700     ELSE                                                                 
052800         MOVE 'Some error occurred in toggle_like.'                       
052900             TO WS-OUT-LINE                                               
053000     END-IF.                                                              
053100     PERFORM 9100-WRITE-OUT-LINE.                                         
053200*---------------------------------------------------------------*         
053300 2180-GENERATE-FEED.                                                FD-151
053400*---------------------------------------------------------------*         
053500     MOVE WS-TOKEN-TABLE(2) TO WS-LOOKUP-ID.                              
053600     MOVE WS-LOOKUP-ID TO WS-SEARCH-KEY.                                  
053700     PERFORM 7100-FIND-USER.                                              
053800     IF NOT WS-FOUND                                                      
053900         MOVE 'Some error occurred in generate_feed.'                     
054000             TO WS-OUT-LINE                                               
054100         PERFORM 9100-WRITE-OUT-LINE                                      
054200     ELSE                                                                 
054300         MOVE WS-FOUND-IDX TO WS-IDX-1                                    
054400         STRING 'Feed for ' DELIMITED BY SIZE                             
054500                WS-LOOKUP-ID DELIMITED BY SPACE                           
054600                ':' DELIMITED BY SIZE                                     
054700             INTO WS-OUT-LINE                                             
054800         PERFORM 9100-WRITE-OUT-LINE                                      
054900         MOVE WS-TOKEN-TABLE(3) TO WS-CONVERT-SOURCE                      
055000         PERFORM 9300-CONVERT-TOKEN-TO-NUMBER                             
055100         MOVE WS-CONVERT-NUM TO WS-FEED-SIZE                              
055200         PERFORM 9200-BUILD-CANDIDATE-SET                                 
055300         PERFORM 9900-CALL-FEEDRANK                                       
055400         MOVE 0 TO WS-EMIT-COUNT                                          
055500         PERFORM 2181-EMIT-FEED-LINE                                      
055600             VARYING FEED-CAND-INDEX FROM 1 BY 1                          
055700             UNTIL FEED-CAND-INDEX > FEED-CAND-COUNT                      
055800                OR WS-EMIT-COUNT >= WS-FEED-SIZE                          
055900         IF WS-EMIT-COUNT < WS-FEED-SIZE                                  
056000             STRING 'No more posts available for ' DELIMITED              
056100                                                 BY SIZE                  
056200                    WS-LOOKUP-ID DELIMITED BY SPACE                       
056300                    '.' DELIMITED BY SIZE                                 
056400                 INTO WS-OUT-LINE                                         
056500             PERFORM 9100-WRITE-OUT-LINE                                  
056600         END-IF                                                           
056700     END-IF.                                                              
056800*---------------------------------------------------------------*         
056900 2181-EMIT-FEED-LINE.                                                     
057000*---------------------------------------------------------------*         
057100     MOVE FEED-CAND-LIKES(FEED-CAND-INDEX) TO FEED-POST-LIKES-NUM.        
057200     MOVE FEED-POST-LIKES-NUM TO FEED-POST-LIKES-EDIT.                    
057300     PERFORM 9400-TRIM-LIKES-TO-TEXT.                                     
057400     STRING 'Post ID: '    DELIMITED BY SIZE                              
057500            FEED-CAND-POST-ID(FEED-CAND-INDEX)                            
057600                           DELIMITED BY SPACE                             
057700            ', Author: '   DELIMITED BY SIZE                              
057800            FEED-CAND-AUTHOR-ID(FEED-CAND-INDEX)                          
057900                           DELIMITED BY SPACE                             
058000            ', Likes: '    DELIMITED BY SIZE                              
058100            WS-LIKES-TEXT  DELIMITED BY SPACE                             
058200         INTO WS-OUT-LINE.                                                
058300     PERFORM 9100-WRITE-OUT-LINE.                                         
058400     ADD 1 TO WS-EMIT-COUNT.                                              
058500*---------------------------------------------------------------*         
058600 2190-SCROLL-THROUGH-FEED.                                          FD-166
058700*---------------------------------------------------------------*         
058800     MOVE WS-TOKEN-TABLE(2) TO WS-LOOKUP-ID.                              
058900     MOVE WS-LOOKUP-ID TO WS-SEARCH-KEY.                                  
059000     PERFORM 7100-FIND-USER.                                              
059100     IF NOT WS-FOUND                                                      
059200         MOVE 'Some error occurred in scroll_through_feed.'               
059300             TO WS-OUT-LINE                                               
059400         PERFORM 9100-WRITE-OUT-LINE                                      
059500     ELSE                                                                 
059600         MOVE WS-FOUND-IDX TO WS-IDX-1                                    
059700         STRING WS-LOOKUP-ID DELIMITED BY SPACE                           
059800                ' is scrolling through feed:' DELIMITED BY SIZE           
059900             INTO WS-OUT-LINE                                             
060000         PERFORM 9100-WRITE-OUT-LINE                                      
060100         MOVE WS-TOKEN-TABLE(4) TO WS-CONVERT-SOURCE                      
060200         PERFORM 9300-CONVERT-TOKEN-TO-NUMBER                             
060300         MOVE WS-CONVERT-NUM TO WS-EXPECT-COUNT                           
060400         PERFORM 9200-BUILD-CANDIDATE-SET                                 
060500         PERFORM 9900-CALL-FEEDRANK                                       
060600         COMPUTE WS-FLAG-COUNT = WS-TOKEN-COUNT - 4                       
060700         MOVE 0 TO WS-CONSUMED-COUNT                                      
060800         PERFORM 2191-SCROLL-ONE-POST                                     
060900             VARYING FEED-CAND-INDEX FROM 1 BY 1                          
061000             UNTIL FEED-CAND-INDEX > FEED-CAND-COUNT                      
061100                OR FEED-CAND-INDEX > WS-FLAG-COUNT                        
061200         IF WS-CONSUMED-COUNT NOT = WS-EXPECT-COUNT                       
061300             MOVE 'No more posts in feed.' TO WS-OUT-LINE                 
061400             PERFORM 9100-WRITE-OUT-LINE                                  
061500         END-IF                                                           
061600     END-IF.                                                              
061700*---------------------------------------------------------------*         
061800 2191-SCROLL-ONE-POST.                                                    
061900*---------------------------------------------------------------*         
062000     MOVE FEED-CAND-POST-ID(FEED-CAND-INDEX) TO                           
062100         WS-LOOKUP-POST-ID.                                               
062200     PERFORM 7340-SEEN-ADD-IF-ABSENT.                                     
062300     IF WS-TOKEN-TABLE(FEED-CAND-INDEX + 4) = '0'                         
062400         STRING WS-LOOKUP-ID     DELIMITED BY SPACE                       
062500                ' saw '           DELIMITED BY SIZE                       
062600                WS-LOOKUP-POST-ID DELIMITED BY SPACE                      
062700                ' while scrolling.' DELIMITED BY SIZE                     
062800             INTO WS-OUT-LINE                                             
062900     ELSE                                                                 
063000         PERFORM 7360-LIKED-ADD                                     FD-211
063100         PERFORM 9210-BUMP-LIKES-FOR-CAND                                 
063200         STRING WS-LOOKUP-ID     DELIMITED BY SPACE                       
063300                ' saw '           DELIMITED BY SIZE                       
063400                WS-LOOKUP-POST-ID DELIMITED BY SPACE                      
063500                ' while scrolling and clicked the like button.'           
063600                                  DELIMITED BY SIZE                       
063700             INTO WS-OUT-LINE                                             
063800     END-IF.                                                              
063900     PERFORM 9100-WRITE-OUT-LINE.                                         
064000     ADD 1 TO WS-CONSUMED-COUNT.                                          
064100*---------------------------------------------------------------*         
064200 2195-SORT-POSTS.                                                   FD-158
064300*---------------------------------------------------------------*         
064400     MOVE WS-TOKEN-TABLE(2) TO WS-LOOKUP-ID.                              
064500     MOVE WS-LOOKUP-ID TO WS-SEARCH-KEY.                                  
064600     PERFORM 7100-FIND-USER.                                              
064700     IF NOT WS-FOUND                                                      
064800         MOVE 'Some error occurred in sort_posts.'                        
064900             TO WS-OUT-LINE                                               
065000         PERFORM 9100-WRITE-OUT-LINE                                      
065100     ELSE                                                                 
065200         MOVE WS-FOUND-IDX TO WS-IDX-1                                    
065300         IF FEED-OWNED-COUNT(WS-IDX-1) = 0                                
065400             STRING 'No posts from ' DELIMITED BY SIZE                    
065500                    WS-LOOKUP-ID DELIMITED BY SPACE                       
065600                    '.' DELIMITED BY SIZE                                 
065700                 INTO WS-OUT-LINE                                         
065800             PERFORM 9100-WRITE-OUT-LINE                                  
065900         ELSE                                                             
066000             STRING 'Sorting ' DELIMITED BY SIZE                          
066100                    WS-LOOKUP-ID DELIMITED BY SPACE                       
066200                    "'s posts:" DELIMITED BY SIZE                         
066300                 INTO WS-OUT-LINE                                         
066400             PERFORM 9100-WRITE-OUT-LINE                                  
066500             PERFORM 9250-BUILD-OWNED-CANDIDATE-SET                       
066600             PERFORM 9900-CALL-FEEDRANK                                   
066700             PERFORM 2196-EMIT-SORT-LINE                                  
066800                 VARYING FEED-CAND-INDEX FROM 1 BY 1                      
066900                 UNTIL FEED-CAND-INDEX > FEED-CAND-COUNT                  
067000         END-IF                                                           
067100     END-IF.                                                              
067200*---------------------------------------------------------------*         
067300 2196-EMIT-SORT-LINE.                                                     
067400*---------------------------------------------------------------*         
067500     MOVE FEED-CAND-LIKES(FEED-CAND-INDEX) TO FEED-POST-LIKES-NUM.        
067600     MOVE FEED-POST-LIKES-NUM TO FEED-POST-LIKES-EDIT.                    
067700     PERFORM 9400-TRIM-LIKES-TO-TEXT.                                     
067800     STRING FEED-CAND-POST-ID(FEED-CAND-INDEX)                            
067900                           DELIMITED BY SPACE                             
068000            ', Likes: '    DELIMITED BY SIZE                              
068100            WS-LIKES-TEXT  DELIMITED BY SPACE                             
068200         INTO WS-OUT-LINE.                                                
068300     PERFORM 9100-WRITE-OUT-LINE.                                         
068400*---------------------------------------------------------------*         
068500 3000-CLOSE-FILES.                                                        
068600*---------------------------------------------------------------*         
068700     CLOSE CMDIN-FILE                                                     
068800           CMDOUT-FILE.                                                   
068900*---------------------------------------------------------------*         
069000 7100-FIND-USER.                                                          
069100*---------------------------------------------------------------*         
069200     MOVE 'N' TO WS-FOUND-SW.                                             
069300     MOVE 0   TO WS-FOUND-IDX.                                            
069400     IF FEED-USER-COUNT > 0                                               
069500         SET FEED-USER-INDEX TO 1                                         
069600         SEARCH FEED-USER-ENTRY                                           
069700             AT END                                                       
069800                 CONTINUE                                                 
069900             WHEN FEED-USER-ID(FEED-USER-INDEX) = WS-SEARCH-KEY           
070000                 MOVE 'Y' TO WS-FOUND-SW                                  
070100                 SET WS-FOUND-IDX TO FEED-USER-INDEX                      
070200         END-SEARCH                                                       
070300     END-IF.                                                              
070400*---------------------------------------------------------------*         
070500 7110-INSERT-USER.                                                        
070600*---------------------------------------------------------------*         
070700     ADD 1 TO FEED-USER-COUNT.                                            
070800     SET FEED-USER-INDEX TO FEED-USER-COUNT.                              
070900     INITIALIZE FEED-USER-ENTRY(FEED-USER-INDEX).                         
071000     MOVE WS-LOOKUP-ID TO FEED-USER-ID(FEED-USER-INDEX).                  
071100*---------------------------------------------------------------*         
071200 7200-FIND-POST.                                                          
071300*---------------------------------------------------------------*         
071400     MOVE 'N' TO WS-POST-FOUND-SW.                                        
071500     MOVE 0   TO WS-POST-IDX.                                             
071600     IF FEED-POST-COUNT > 0                                               
071700         SET FEED-POST-INDEX TO 1                                         
071800         SEARCH FEED-POST-ENTRY                                           
071900             AT END                                                       
072000                 CONTINUE                                                 
072100             WHEN FEED-POST-ID(FEED-POST-INDEX) = WS-SEARCH-KEY           
072200                 MOVE 'Y' TO WS-POST-FOUND-SW                             
072300                 SET WS-POST-IDX TO FEED-POST-INDEX                       
072400         END-SEARCH                                                       
072500     END-IF.                                                              
072600*---------------------------------------------------------------*         
072700 7210-INSERT-POST.                                                        
072800*---------------------------------------------------------------*         
072900     ADD 1 TO FEED-POST-COUNT.                                            
073000     SET FEED-POST-INDEX TO FEED-POST-COUNT.                              
073100     INITIALIZE FEED-POST-ENTRY(FEED-POST-INDEX).                         
073200     MOVE WS-LOOKUP-ID      TO                                            
073300         FEED-POST-AUTHOR-ID(FEED-POST-INDEX).                            
073400     MOVE WS-LOOKUP-POST-ID TO FEED-POST-ID(FEED-POST-INDEX).             
073500     MOVE WS-POST-CONTENT   TO FEED-POST-CONTENT(FEED-POST-INDEX).        
073600     SET WS-POST-IDX TO FEED-POST-INDEX.                                  
073700*---------------------------------------------------------------*         
073800 7300-FOLLOWED-CONTAINS.                                                  
073900*---------------------------------------------------------------*         
074000     MOVE 'N' TO WS-LIST-FOUND-SW.                                        
074100     PERFORM 7301-FOLLOWED-CONTAINS-STEP                                  
074200         VARYING FEED-FOLLOWED-INDEX FROM 1 BY 1                          
074300         UNTIL FEED-FOLLOWED-INDEX > FEED-FOLLOWED-COUNT(WS-IDX-1)        
074400            OR WS-LIST-FOUND.                                             
074500*---------------------------------------------------------------*         
074600 7301-FOLLOWED-CONTAINS-STEP.                                             
074700*---------------------------------------------------------------*         
074800     IF FEED-FOLLOWED-ID(WS-IDX-1 FEED-FOLLOWED-INDEX)                    
074900             = WS-LOOKUP-ID-2                                             
075000         MOVE 'Y' TO WS-LIST-FOUND-SW                                     
075100     END-IF.                                                              
075200*---------------------------------------------------------------*         
075300 7310-FOLLOWED-ADD.                                                       
075400*---------------------------------------------------------------*         
075500     ADD 1 TO FEED-FOLLOWED-COUNT(WS-IDX-1).                              
075600     SET FEED-FOLLOWED-INDEX TO FEED-FOLLOWED-COUNT(WS-IDX-1).            
075700     MOVE WS-LOOKUP-ID-2 TO                                               
075800         FEED-FOLLOWED-ID(WS-IDX-1 FEED-FOLLOWED-INDEX).                  
075900*---------------------------------------------------------------*         
076000 7320-FOLLOWED-REMOVE.                                                    
076100*---------------------------------------------------------------*         
076200     MOVE 0 TO WS-REMOVE-IDX.                                             
076300     PERFORM 7321-FOLLOWED-FIND-SLOT                                      
076400         VARYING WS-REMOVE-IDX FROM 1 BY 1                                
076500         UNTIL WS-REMOVE-IDX > FEED-FOLLOWED-COUNT(WS-IDX-1)              
076600            OR FEED-FOLLOWED-ID(WS-IDX-1 WS-REMOVE-IDX)                   
076700                  = WS-LOOKUP-ID-2.                                       
076800     PERFORM 7322-FOLLOWED-COMPACT                                        
076900         VARYING WS-REMOVE-IDX FROM WS-REMOVE-IDX BY 1                    
077000         UNTIL WS-REMOVE-IDX >= FEED-FOLLOWED-COUNT(WS-IDX-1).            
077100     SUBTRACT 1 FROM FEED-FOLLOWED-COUNT(WS-IDX-1).                       
077200*---------------------------------------------------------------*         
077300 7321-FOLLOWED-FIND-SLOT.                                                 
077400*---------------------------------------------------------------*         
077500     CONTINUE.                                                            
077600*---------------------------------------------------------------*         
077700 7322-FOLLOWED-COMPACT.                                                   
077800*---------------------------------------------------------------*         
077900     MOVE FEED-FOLLOWED-ID(WS-IDX-1 WS-REMOVE-IDX + 1)                    
078000         TO FEED-FOLLOWED-ID(WS-IDX-1 WS-REMOVE-IDX).                     
078100*---------------------------------------------------------------*         
078200 7340-SEEN-ADD-IF-ABSENT.                                                 
078300*---------------------------------------------------------------*         
078400     PERFORM 7330-SEEN-CONTAINS.                                          
078500     IF NOT WS-LIST-FOUND                                                 
078600         ADD 1 TO FEED-SEEN-COUNT(WS-IDX-1)                               
078700         SET FEED-SEEN-INDEX TO FEED-SEEN-COUNT(WS-IDX-1)                 
078800         MOVE WS-LOOKUP-POST-ID TO                                        
078900             FEED-SEEN-POST-ID(WS-IDX-1 FEED-SEEN-INDEX)                  
079000     END-IF.                                                              
079100*---------------------------------------------------------------*         
079200 7330-SEEN-CONTAINS.                                                      
079300*---------------------------------------------------------------*         
079400     MOVE 'N' TO WS-LIST-FOUND-SW.                                        
079500     PERFORM 7331-SEEN-CONTAINS-STEP                                      
079600         VARYING FEED-SEEN-INDEX FROM 1 BY 1                              
079700         UNTIL FEED-SEEN-INDEX > FEED-SEEN-COUNT(WS-IDX-1)                
079800            OR WS-LIST-FOUND.                                             
079900*---------------------------------------------------------------*         
080000 7331-SEEN-CONTAINS-STEP.                                                 
080100*---------------------------------------------------------------*         
080200     IF FEED-SEEN-POST-ID(WS-IDX-1 FEED-SEEN-INDEX)                       
080300             = WS-LOOKUP-POST-ID                                          
080400         MOVE 'Y' TO WS-LIST-FOUND-SW                                     
080500     END-IF.                                                              
080600*---------------------------------------------------------------*         
080700 7350-LIKED-CONTAINS.                                                     
080800*---------------------------------------------------------------*         
080900     MOVE 'N' TO WS-LIST-FOUND-SW.                                        
081000     PERFORM 7351-LIKED-CONTAINS-STEP                                     
081100         VARYING FEED-LIKED-INDEX FROM 1 BY 1                             
081200         UNTIL FEED-LIKED-INDEX > FEED-LIKED-COUNT(WS-IDX-1)              
081300            OR WS-LIST-FOUND.                                             
081400*---------------------------------------------------------------*         
081500 7351-LIKED-CONTAINS-STEP.                                                
081600*---------------------------------------------------------------*         
081700     IF FEED-LIKED-POST-ID(WS-IDX-1 FEED-LIKED-INDEX)                     
081800             = WS-LOOKUP-POST-ID                                          
081900         MOVE 'Y' TO WS-LIST-FOUND-SW                                     
082000     END-IF.                                                              
082100*---------------------------------------------------------------*         
082200 7360-LIKED-ADD.                                                          
082300*---------------------------------------------------------------*         
082400     ADD 1 TO FEED-LIKED-COUNT(WS-IDX-1).                                 
082500     SET FEED-LIKED-INDEX TO FEED-LIKED-COUNT(WS-IDX-1).                  
082600     MOVE WS-LOOKUP-POST-ID TO                                            
082700         FEED-LIKED-POST-ID(WS-IDX-1 FEED-LIKED-INDEX).                   
082800*---------------------------------------------------------------*         
082900 7370-LIKED-REMOVE.                                                       
083000*---------------------------------------------------------------*         
083100     MOVE 0 TO WS-REMOVE-IDX.                                             
083200     PERFORM 7371-LIKED-FIND-SLOT                                         
083300         VARYING WS-REMOVE-IDX FROM 1 BY 1                                
083400         UNTIL WS-REMOVE-IDX > FEED-LIKED-COUNT(WS-IDX-1)                 
083500            OR FEED-LIKED-POST-ID(WS-IDX-1 WS-REMOVE-IDX)                 
083600                  = WS-LOOKUP-POST-ID.                                    
083700     PERFORM 7372-LIKED-COMPACT                                           
083800         VARYING WS-REMOVE-IDX FROM WS-REMOVE-IDX BY 1                    
083900         UNTIL WS-REMOVE-IDX >= FEED-LIKED-COUNT(WS-IDX-1).               
084000     SUBTRACT 1 FROM FEED-LIKED-COUNT(WS-IDX-1).                          
084100*---------------------------------------------------------------*         
084200 7371-LIKED-FIND-SLOT.                                                    
084300*---------------------------------------------------------------*         
084400     CONTINUE.                                                            
084500*---------------------------------------------------------------*         
084600 7372-LIKED-COMPACT.                                                      
084700*---------------------------------------------------------------*         
084800     MOVE FEED-LIKED-POST-ID(WS-IDX-1 WS-REMOVE-IDX + 1)                  
084900         TO FEED-LIKED-POST-ID(WS-IDX-1 WS-REMOVE-IDX).                   
085000*---------------------------------------------------------------*         
085100 7380-OWNED-ADD.                                                          
085200*---------------------------------------------------------------*         
085300     ADD 1 TO FEED-OWNED-COUNT(WS-IDX-1).                                 
085400     SET FEED-OWNED-INDEX TO FEED-OWNED-COUNT(WS-IDX-1).                  
085500     MOVE WS-LOOKUP-POST-ID TO                                            
085600         FEED-OWNED-POST-ID(WS-IDX-1 FEED-OWNED-INDEX).                   
085700*---------------------------------------------------------------*         
085800 8000-READ-COMMAND-LINE.                                                  
085900*---------------------------------------------------------------*         
086000     READ CMDIN-FILE                                                      
086100         AT END                                                           
086200             MOVE 'Y' TO WS-EOF-SW                                        
086300         NOT AT END                                                       
086400             MOVE CMDIN-RECORD TO WS-COMMAND-LINE                         
086500     END-READ.                                                            
086600*---------------------------------------------------------------*         
086700 9100-WRITE-OUT-LINE.                                                     
086800*---------------------------------------------------------------*         
086900     MOVE WS-OUT-LINE TO CMDOUT-RECORD.                                   
087000     WRITE CMDOUT-RECORD.                                                 
087100     MOVE SPACE TO WS-OUT-LINE.                                           
087200*---------------------------------------------------------------*         
087300 9200-BUILD-CANDIDATE-SET.                                                
087400*---------------------------------------------------------------*         
087500     MOVE 0 TO FEED-CAND-COUNT.                                           
087600     PERFORM 9201-ADD-FOLLOWED-USER-POSTS                                 
087700         VARYING FEED-FOLLOWED-INDEX FROM 1 BY 1                          
087800         UNTIL FEED-FOLLOWED-INDEX >                                      
087900             FEED-FOLLOWED-COUNT(WS-IDX-1).                               
088000*---------------------------------------------------------------*         
088100 9201-ADD-FOLLOWED-USER-POSTS.                                            
088200*---------------------------------------------------------------*         
088300     MOVE FEED-FOLLOWED-ID(WS-IDX-1 FEED-FOLLOWED-INDEX)                  
088400         TO WS-SEARCH-KEY.                                                
088500     PERFORM 7100-FIND-USER.                                              
088600     IF WS-FOUND                                                          
088700         MOVE WS-FOUND-IDX TO WS-IDX-3                                    
088800         PERFORM 9202-ADD-ONE-FOLLOWED-POST                               
088900             VARYING FEED-OWNED-INDEX FROM 1 BY 1                         
089000             UNTIL FEED-OWNED-INDEX > FEED-OWNED-COUNT(WS-IDX-3)          
089100     END-IF.                                                              
089200*---------------------------------------------------------------*         
089300 9202-ADD-ONE-FOLLOWED-POST.                                              
089400*---------------------------------------------------------------*         
089500     MOVE FEED-OWNED-POST-ID(WS-IDX-3 FEED-OWNED-INDEX)                   
089600         TO WS-LOOKUP-POST-ID.                                            
089700     PERFORM 7330-SEEN-CONTAINS.                                          
089800     IF NOT WS-LIST-FOUND                                                 
089900         MOVE WS-LOOKUP-POST-ID TO WS-SEARCH-KEY                          
090000         PERFORM 7200-FIND-POST                                           
090100         ADD 1 TO FEED-CAND-COUNT                                         
090200         SET FEED-CAND-INDEX TO FEED-CAND-COUNT                           
090300         MOVE FEED-POST-AUTHOR-ID(WS-POST-IDX) TO                         
090400             FEED-CAND-AUTHOR-ID(FEED-CAND-INDEX)                         
090500         MOVE FEED-POST-ID(WS-POST-IDX) TO                                
090600             FEED-CAND-POST-ID(FEED-CAND-INDEX)                           
090700         MOVE FEED-POST-LIKES(WS-POST-IDX) TO                             
090800             FEED-CAND-LIKES(FEED-CAND-INDEX)                             
090900     END-IF.                                                              
091000*---------------------------------------------------------------*         
091100 9210-BUMP-LIKES-FOR-CAND.                                                
091200*---------------------------------------------------------------*         
091300     MOVE WS-LOOKUP-POST-ID TO WS-SEARCH-KEY.                             
091400     PERFORM 7200-FIND-POST.                                              
091500     ADD 1 TO FEED-POST-LIKES(WS-POST-IDX).                               
091600*---------------------------------------------------------------*         
091700 9250-BUILD-OWNED-CANDIDATE-SET.                                          
091800*---------------------------------------------------------------*         
091900     MOVE 0 TO FEED-CAND-COUNT.                                           
092000     PERFORM 9251-ADD-ONE-OWNED-CANDIDATE                                 
092100         VARYING FEED-OWNED-INDEX FROM 1 BY 1                             
092200         UNTIL FEED-OWNED-INDEX > FEED-OWNED-COUNT(WS-IDX-1).             
092300*---------------------------------------------------------------*         
092400 9251-ADD-ONE-OWNED-CANDIDATE.                                            
092500*---------------------------------------------------------------*         
092600     MOVE FEED-OWNED-POST-ID(WS-IDX-1 FEED-OWNED-INDEX)                   
092700         TO WS-SEARCH-KEY.                                                
092800     PERFORM 7200-FIND-POST.                                              
092900     ADD 1 TO FEED-CAND-COUNT.                                            
093000     SET FEED-CAND-INDEX TO FEED-CAND-COUNT.                              
093100     MOVE FEED-POST-AUTHOR-ID(WS-POST-IDX) TO                             
093200         FEED-CAND-AUTHOR-ID(FEED-CAND-INDEX).                            
093300     MOVE FEED-POST-ID(WS-POST-IDX) TO                                    
093400         FEED-CAND-POST-ID(FEED-CAND-INDEX).                              
093500     MOVE FEED-POST-LIKES(WS-POST-IDX) TO                                 
093600         FEED-CAND-LIKES(FEED-CAND-INDEX).                                
093700*---------------------------------------------------------------*         
093800* 09/14/05 K. FENWICK     WS-CONVERT-SOURCE AND WS-CONVERT-ALPHA          
093900*                         ARE THE SAME LENGTH SO JUSTIFIED RIGHT          
094000*                         NEVER MOVED THE DIGITS - THE INSPECT            
094100*                         THEN ZERO-FILLED ON THE WRONG SIDE AND          
094200*                         TURNED TOKEN '3' INTO 30000000.  NOW            
094300*                         BACKSCANS FOR THE DIGIT LENGTH, SAME AS         
094400*                         2011-BACKSCAN-STEP, AND PLACES IT AT            
094500*                         THE RIGHT END OF THE FIELD BY HAND              
094600*                         BEFORE ZERO-FILLING (FD-229).                   
094700*---------------------------------------------------------------*         
094800 9300-CONVERT-TOKEN-TO-NUMBER.                                      FD-229
094900*---------------------------------------------------------------*         
095000     MOVE SPACE TO WS-CONVERT-ALPHA.                                      
095100     PERFORM 9301-BACKSCAN-CONVERT-STEP                                   
095200         VARYING WS-SCAN-IDX FROM LENGTH OF WS-CONVERT-SOURCE             
095300             BY -1                                                        
095400         UNTIL WS-SCAN-IDX < 1                                            
095500            OR WS-CONVERT-SOURCE(WS-SCAN-IDX:1) NOT = SPACE.              
095600     IF WS-SCAN-IDX > 0                                                   
095700         COMPUTE WS-CONVERT-START =                                       
095800             LENGTH OF WS-CONVERT-ALPHA - WS-SCAN-IDX + 1                 
095900         MOVE WS-CONVERT-SOURCE(1:WS-SCAN-IDX)                            
096000             TO WS-CONVERT-ALPHA(WS-CONVERT-START:WS-SCAN-IDX)            
096100     END-IF.                                                              
096200     INSPECT WS-CONVERT-ALPHA REPLACING ALL SPACE BY '0'.                 
096300     MOVE WS-CONVERT-ALPHA TO WS-CONVERT-NUM.                             
096400*---------------------------------------------------------------*         
096500 9301-BACKSCAN-CONVERT-STEP.                                              
096600*---------------------------------------------------------------*         
096700     CONTINUE.                                                            
096800*---------------------------------------------------------------*         
096900* 09/12/05 K. FENWICK     UNSTRING AGAINST FEED-POST-LIKES-EDIT           
097000*                         WAS ALWAYS BLANK - THE EDITED FIELD             
097100*                         STARTS WITH THE DELIMITER ITSELF FOR            
097200*                         ANY COUNT UNDER 8 DIGITS.  NOW SCANS            
097300*                         FORWARD FOR THE FIRST NON-SPACE, SAME           
097400*                         AS THE BACKSCAN IN 2011 (FD-226).               
097500*---------------------------------------------------------------*         
097600 9400-TRIM-LIKES-TO-TEXT.                                           FD-226
097700*---------------------------------------------------------------*         
097800     PERFORM 9401-SCAN-LIKES-STEP                                         
097900         VARYING WS-SCAN-IDX FROM 1 BY 1                                  
098000         UNTIL WS-SCAN-IDX > LENGTH OF FEED-POST-LIKES-EDIT               
098100            OR FEED-POST-LIKES-EDIT(WS-SCAN-IDX:1) NOT = SPACE.           
098200     MOVE FEED-POST-LIKES-EDIT(WS-SCAN-IDX:) TO WS-LIKES-TEXT.            
098300*---------------------------------------------------------------*         
098400 9401-SCAN-LIKES-STEP.                                                    
098500*---------------------------------------------------------------*         
098600     CONTINUE.                                                            
098700*---------------------------------------------------------------*         
098800 9900-CALL-FEEDRANK.                                                      
098900*---------------------------------------------------------------*         
099000     CALL 'FEEDRANK' USING FEED-CAND-TABLE, FEED-RANK-RETURN-CODE.        
099100     IF FEED-RANK-SORT-FAILED                                             
099200         PERFORM 9910-TRACE-DIAGNOSTIC                                    
099300     END-IF.                                                              
099400*---------------------------------------------------------------*         
099500 9910-TRACE-DIAGNOSTIC.                                                   
099600*---------------------------------------------------------------*         
099700     IF FEED-TRACE-ON                                                     
099800         DISPLAY 'FEEDCMD: FEEDRANK SORT FAILED, RC='                     
099900             FEED-RANK-RC                                                 
100000     END-IF.                                                              
