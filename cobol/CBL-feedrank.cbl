000100*===============================================================*         
000200* PROGRAM NAME:    FEEDRANK                                               
000300* ORIGINAL AUTHOR: R. HOLLOWAY                                            
000400*                                                                         
000500* MAINTENENCE LOG                                                         
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT                         
000700* --------- ------------  ---------------------------------------         
000800* 08/15/90 R. HOLLOWAY    CREATED - SPLIT OUT OF FEEDCMD AS A             
000900*                         CALLABLE RANKING ENGINE SO GENERATE_FEED        
001000*                         AND SORT_POSTS SHARE ONE SORT (FD-151).         
001100* 04/03/91 T. OKONKWO     CALLED FROM SORT_POSTS AS WELL AS               
001200*                         GENERATE_FEED (FD-158).                         
001300* 07/19/92 S. MARR        CALLED FROM SCROLL_THROUGH_FEED                 
001400*                         (FD-166).                                       
001500* 12/02/98 P. DELACRUZ    Y2K REVIEW - NO DATE FIELDS IN THIS             
001600*                         PROGRAM, NO CHANGE REQUIRED (FD-190).           
001700* 06/25/03 J. ABERNETHY   RAISED CANDIDATE TABLE CAPACITY TO 2000         
001800*                         ENTRIES TO MATCH FEEDCMD (FD-219).              
001900* 09/12/05 K. FENWICK     MOVED WS-OUT-IDX TO THE 77 LEVEL, IT            
002000*                         IS A SCRATCH POINTER, NOT PART OF THE           
002100*                         SWITCH GROUP BELOW IT (FD-226).                 
002200*===============================================================*         
002300 IDENTIFICATION DIVISION.                                                 
002400 PROGRAM-ID.    FEEDRANK.                                                 
002500* AUTHOR.        R. HOLLOWAY.                                             
002600* INSTALLATION.  MORONS LOSERS AND BIMBOS LP.                             
002700* DATE-WRITTEN.  08/15/90.                                                
002800* DATE-COMPILED.                                                          
002900* SECURITY.      NON-CONFIDENTIAL.                                        
003000*===============================================================*         
003100 ENVIRONMENT DIVISION.                                                    
003200*---------------------------------------------------------------*         
003300 CONFIGURATION SECTION.                                                   
003400*---------------------------------------------------------------*         
003500 SOURCE-COMPUTER. IBM-3096.                                               
003600 OBJECT-COMPUTER. IBM-3096.                                               
003700 SPECIAL-NAMES.                                                           
003800     C01 IS TOP-OF-FORM                                                   
003900     UPSI-0 ON STATUS IS FEEDRANK-TRACE-ON                                
004000            OFF STATUS IS FEEDRANK-TRACE-OFF.                             
004100*---------------------------------------------------------------*         
004200 INPUT-OUTPUT SECTION.                                                    
004300*---------------------------------------------------------------*         
004400 FILE-CONTROL.                                                            
004500     SELECT SORT-FILE ASSIGN TO SORTWK1.                                  
004600*===============================================================*         
004700 DATA DIVISION.                                                           
004800*---------------------------------------------------------------*         
004900 FILE SECTION.                                                            
005000*---------------------------------------------------------------*         
005100 SD  SORT-FILE.                                                           
005200 01  SORT-RECORD.                                                         
005300     05  SR-LIKES                    PIC S9(09) COMP.                     
005400     05  SR-POST-ID                   PIC X(20).                          
005500     05  SR-AUTHOR-ID                 PIC X(20).                          
005600     05  FILLER                       PIC X(01) VALUE SPACE.              
005700*---------------------------------------------------------------*         
005800 WORKING-STORAGE SECTION.                                                 
005900*---------------------------------------------------------------*         
006000* WS-OUT-IDX IS A SCRATCH OUTPUT POINTER ONLY, NOT PART OF ANY  *         
006100* RECORD, SO IT STANDS ALONE AT THE 77 LEVEL (FD-226).          *         
006200*---------------------------------------------------------------*         
006300 77  WS-OUT-IDX                       PIC S9(04) COMP VALUE 0.      FD-226
006400*---------------------------------------------------------------*         
006500 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                         
006600     05  WS-SORT-EOF-SW               PIC X     VALUE 'N'.                
006700         88  WS-SORT-EOF                          VALUE 'Y'.              
006800     05  FILLER                       PIC X(01) VALUE SPACE.              
006900*---------------------------------------------------------------*         
007000* THREE REDEFINES BELOW GIVE A NUMERIC AND A DISPLAY-EDITED      *        
007100* VIEW OF THE SAME WORK AREAS FOR THE DIAGNOSTIC TRACE LINE.     *        
007200*---------------------------------------------------------------*         
007300 01  WS-TRACE-AREA.                                                       
007400     05  WS-TRACE-CAND-COUNT          PIC S9(04) COMP VALUE 0.            
007500     05  WS-TRACE-EDIT REDEFINES WS-TRACE-CAND-COUNT                      
007600                                      PIC S9(04).                         
007700     05  WS-TRACE-RECORD-COUNT        PIC S9(04) COMP VALUE 0.            
007800     05  WS-TRACE-RECORD-EDIT REDEFINES WS-TRACE-RECORD-COUNT             
007900                                      PIC S9(04).                         
008000     05  WS-TRACE-LIKES                PIC S9(09) COMP VALUE 0.           
008100     05  WS-TRACE-LIKES-EDIT REDEFINES WS-TRACE-LIKES                     
008200                                      PIC S9(09).                         
008300     05  FILLER                       PIC X(01) VALUE SPACE.              
008400*===============================================================*         
008500 LINKAGE SECTION.                                                         
008600*---------------------------------------------------------------*         
008700     COPY FEEDCAN.                                                        
008800*===============================================================*         
008900 PROCEDURE DIVISION USING FEED-CAND-TABLE, FEED-RANK-RETURN-CODE.         
009000*---------------------------------------------------------------*         
009100 0000-RANK-CANDIDATES.                                                    
009200*---------------------------------------------------------------*         
009300     MOVE '00' TO FEED-RANK-RC.                                           
009400     IF FEED-CAND-COUNT > 0                                               
009500         SORT SORT-FILE                                                   
009600             ON DESCENDING KEY SR-LIKES                                   
009700             ON ASCENDING  KEY SR-POST-ID                                 
009800             INPUT PROCEDURE  IS 2000-RELEASE-CANDIDATES                  
009900             OUTPUT PROCEDURE IS 3000-RETURN-CANDIDATES                   
010000     END-IF.                                                              
010100     IF FEEDRANK-TRACE-ON                                                 
010200         PERFORM 9900-TRACE-DIAGNOSTIC                                    
010300     END-IF.                                                              
010400     GOBACK.                                                              
010500*---------------------------------------------------------------*         
010600 2000-RELEASE-CANDIDATES SECTION.                                   FD-151
010700*---------------------------------------------------------------*         
010800     PERFORM 2100-RELEASE-ONE-CANDIDATE                                   
010900         VARYING FEED-CAND-INDEX FROM 1 BY 1                              
011000         UNTIL FEED-CAND-INDEX > FEED-CAND-COUNT.                         
011100 2000-DUMMY SECTION.                                                      
011200*---------------------------------------------------------------*         
011300 2100-RELEASE-ONE-CANDIDATE.                                              
011400*---------------------------------------------------------------*         
011500     MOVE FEED-CAND-LIKES(FEED-CAND-INDEX)     TO SR-LIKES.               
011600     MOVE FEED-CAND-POST-ID(FEED-CAND-INDEX)   TO SR-POST-ID.             
011700     MOVE FEED-CAND-AUTHOR-ID(FEED-CAND-INDEX) TO SR-AUTHOR-ID.           
011800     RELEASE SORT-RECORD.                                                 
011900*---------------------------------------------------------------*         
012000 3000-RETURN-CANDIDATES SECTION.                                    FD-151
012100*---------------------------------------------------------------*         
012200     MOVE 0 TO WS-OUT-IDX.                                                
012300     PERFORM 8200-RETURN-SORT-RECORD.                                     
012400     PERFORM 3100-STORE-ONE-CANDIDATE                                     
012500         UNTIL WS-SORT-EOF.                                               
012600 3000-DUMMY SECTION.                                                      
012700*---------------------------------------------------------------*         
012800 3100-STORE-ONE-CANDIDATE.                                                
012900*---------------------------------------------------------------*         
013000     ADD 1 TO WS-OUT-IDX.                                                 
013100     SET FEED-CAND-INDEX TO WS-OUT-IDX.                                   
013200     MOVE SR-LIKES     TO FEED-CAND-LIKES(FEED-CAND-INDEX).               
013300     MOVE SR-POST-ID   TO FEED-CAND-POST-ID(FEED-CAND-INDEX).             
013400     MOVE SR-AUTHOR-ID TO FEED-CAND-AUTHOR-ID(FEED-CAND-INDEX).           
013500     PERFORM 8200-RETURN-SORT-RECORD.                                     
013600*---------------------------------------------------------------*         
013700 8200-RETURN-SORT-RECORD.                                                 
013800*---------------------------------------------------------------*         
013900     RETURN SORT-FILE                                                     
014000         AT END MOVE 'Y' TO WS-SORT-EOF-SW.                               
014100*---------------------------------------------------------------*         
014200 9900-TRACE-DIAGNOSTIC.                                                   
014300*---------------------------------------------------------------*         
014400     MOVE FEED-CAND-COUNT TO WS-TRACE-CAND-COUNT.                         
014500     MOVE WS-OUT-IDX      TO WS-TRACE-RECORD-COUNT.                       
014600     DISPLAY 'FEEDRANK: CANDIDATES IN=' WS-TRACE-EDIT                     
014700         ' RETURNED=' WS-TRACE-RECORD-EDIT.                               
