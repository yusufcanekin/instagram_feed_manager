000100*--------------------------------------------------------------*
000200*  FEEDCAN  -  RANKING CANDIDATE INTERCHANGE AREA               *
000300*  BUILT BY THE CALLER (FEEDCMD) FOR GENERATE_FEED,             *
000400*  SCROLL_THROUGH_FEED AND SORT_POSTS, PASSED TO FEEDRANK ON    *
000500*  THE CALL STATEMENT, AND RETURNED IN PLACE ORDERED HIGHEST-   *
000600*  LIKES-FIRST WITH POST-ID ASCENDING AS THE TIE-BREAK.  THIS   *
000700*  IS THE ONLY DATA THE RANKING ENGINE SEES -- IT NEVER TOUCHES *
000800*  THE USER OR POST DIRECTORIES DIRECTLY.                       *
000900*--------------------------------------------------------------*
001000 01  FEED-CAND-TABLE.
001100     05  FEED-CAND-COUNT             PIC S9(04) COMP VALUE 0.
001200     05  FILLER                      PIC X(01) VALUE SPACE.
001300     05  FEED-CAND-ENTRY OCCURS 0 TO 2000 TIMES                     FD-219
001400             DEPENDING ON FEED-CAND-COUNT
001500             INDEXED BY FEED-CAND-INDEX.
001600         10  FEED-CAND-AUTHOR-ID          PIC X(20).
001700         10  FEED-CAND-POST-ID            PIC X(20).
001800         10  FEED-CAND-LIKES              PIC S9(09) COMP.
001900*--------------------------------------------------------------*
002000*  DUAL VIEW OF THE RETURN-CODE FIELD FEEDRANK HANDS BACK ON    *
002100*  THE CALL -- ALPHANUMERIC FOR THE CALLER'S 88-LEVEL TEST,     *
002200*  NUMERIC WHEN THE SORT FILE STATUS NEEDS A TRACE DISPLAY.     *
002300*--------------------------------------------------------------*
002400 01  FEED-RANK-RETURN-CODE.
002500     05  FEED-RANK-RC                PIC X(02) VALUE '00'.
002600         88  FEED-RANK-OK                       VALUE '00'.
002700         88  FEED-RANK-SORT-FAILED              VALUE '30'.
002800     05  FEED-RANK-RC-NUM REDEFINES FEED-RANK-RC
002900                                      PIC 9(02).
003000     05  FILLER                      PIC X(01) VALUE SPACE.
